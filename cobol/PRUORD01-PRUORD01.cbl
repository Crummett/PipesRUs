000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRUORD01.
000300 AUTHOR.         D R FENWICK.
000400 INSTALLATION.   PIPES R US MFG CO - MIS DEPT.
000500 DATE-WRITTEN.   03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
000800**********************************************************
000900*  PIPES R US MANUFACTURING - ORDER PRICING & VALIDATION *
001000*  READS THE DAILY PIPE ORDER FILE, CLASSIFIES EACH LINE *
001100*  AGAINST THE FIVE PIPE TYPE RULES, PRICES THE ACCEPTED *
001200*  ORDERS AND PRODUCES THE CUSTOMER, FACTORY AND SUMMARY *
001300*  LISTINGS.  REJECTED ORDER LINES ARE COUNTED AND ECHOED*
001400*  TO THE SUMMARY REPORT ALONG WITH THE ORDER TOTAL COST.*
001500**********************************************************
001600*  CHANGE LOG
001700*  --------------------------------------------------------
001800*  DATE       BY   REQ/TKT   DESCRIPTION
001900*  --------------------------------------------------------
002000*  03/14/88   DRF  -----     ORIGINAL RELEASE.
002100*  07/02/89   DRF  REQ1123   ADDED CHEMICAL RESISTANCE
002200*                            SURCHARGE FOR ALL FIVE TYPES.
002300*  11/19/90   JMK  REQ1250   CORRECTED GRADE 5 UNIT COST
002400*                            TO 0.46 PER CUBIC INCH.
002500*  02/05/92   JMK  REQ1401   FACTORY LISTING NOW SHOWS THE
002600*                            MATCHED PIPE TYPE PER LINE.
002700*  09/28/93   TLW  REQ1588   ADDED REJECTED ORDER COUNT
002800*                            TO THE SUMMARY REPORT.
002900*  05/16/94   TLW  REQ1699   VOLUME CALCULATION NOW CARRIED
003000*                            TO SIX DECIMAL PLACES.
003100*  01/09/95   SAB  REQ1822   RULE TABLE REBUILT - TYPES 3,
003200*                            4 AND 5 ADDED PER CATALOGUE.
003300*  08/22/96   SAB  REQ2005   ADDED BASKET TABLE OVERFLOW
003400*                            PROTECTION (SEE 2300 PARA).
003500*  03/11/97   RDK  REQ2110   CORRECTED ROUNDING OF ORDER
003600*                            TOTAL COST TO 2 DECIMAL PLACES.
003700*  11/30/98   RDK  Y2K-01    YEAR 2000 REVIEW COMPLETED -
003800*                            PROGRAM HOLDS NO WINDOWED OR
003900*                            2-DIGIT YEAR DATE FIELDS.
004000*  01/14/99   RDK  Y2K-01    Y2K CERTIFICATION SIGNED OFF,
004100*                            SEE Y2K LOG BINDER 4 PAGE 22.
004200*  06/05/00   NPT  REQ2344   CUSTOMER/FACTORY LISTING LINES
004300*                            RENUMBERED FROM BASKET INDEX.
004400*  04/27/01   NPT  REQ2390   REJECTED ORDERS NOW ECHOED TO
004500*                            SUMMARY-OUT AS THEY ARE READ.
004600*  --------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS YES-NO-FLAG IS 'Y' 'N'
005200     UPSI-0 ON  STATUS IS PIPE-RERUN-SW
005300            OFF STATUS IS PIPE-NORMAL-RUN-SW.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT ORDERS-IN
005900         ASSIGN TO ORDERIN
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200*  CUSTOMER COPY OF THE ACCEPTED ORDER LISTING - NO TYPE  *
006300     SELECT CUSTOMER-LIST
006400         ASSIGN TO CUSTLIST
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700*  FACTORY COPY OF THE ACCEPTED ORDER LISTING - WITH TYPE *
006800     SELECT FACTORY-LIST
006900         ASSIGN TO FACTLIST
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100
007200*  ORDER TOTAL, ACCEPTED/REJECTED COUNTS, REJECTED LINES  *
007300     SELECT SUMMARY-OUT
007400         ASSIGN TO SUMMRPT
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000*  ONE REQUESTED PIPE PER RECORD.  EACH OF THE SEVEN INPUT*
008100*  FIELDS OCCUPIES ITS OWN 25 CHARACTER ZONE ON THE LINE  *
008200*  SO THE FILE CAN GROW NEW FIELDS WITHOUT RESHUFFLING THE*
008300*  ONES ALREADY THERE.                                    *
008400 FD  ORDERS-IN
008500     LABEL RECORD IS STANDARD
008600     DATA RECORD IS I-REC
008700     RECORD CONTAINS 175 CHARACTERS.
008800
008900 01  I-REC.
009000     05  I-LENGTH-M-ZONE.
009100         10  I-LENGTH-M           PIC 9(4)V999.
009200         10  FILLER               PIC X(18).
009300     05  I-DIAMETER-IN-ZONE.
009400         10  I-DIAMETER-IN        PIC 9(3)V999.
009500         10  FILLER               PIC X(19).
009600     05  I-GRADE-ORDERED-ZONE.
009700         10  I-GRADE-ORDERED      PIC 9.
009800         10  FILLER               PIC X(24).
009900     05  I-COLOURS-ORDERED-ZONE.
010000         10  I-COLOURS-ORDERED    PIC 9.
010100         10  FILLER               PIC X(24).
010200     05  I-INNER-INSULATION-ZONE.
010300         10  I-INNER-INSULATION   PIC X.
010400         10  FILLER               PIC X(24).
010500     05  I-OUTER-REINFORCE-ZONE.
010600         10  I-OUTER-REINFORCE    PIC X.
010700         10  FILLER               PIC X(24).
010800     05  I-CHEM-RESISTANCE-ZONE.
010900         10  I-CHEM-RESISTANCE    PIC X.
011000         10  FILLER               PIC X(24).
011100
011200*  ALPHA VIEW OF THE WHOLE INPUT LINE, USED TO ECHO A     *
011300*  REJECTED ORDER TO THE SUMMARY REPORT UNCHANGED.        *
011400 01  I-REC-ALPHA REDEFINES I-REC  PIC X(175).
011500
011600 FD  CUSTOMER-LIST
011700     LABEL RECORD IS OMITTED
011800     DATA RECORD IS O-CUST-LINE
011900     RECORD CONTAINS 132 CHARACTERS.
012000
012100 01  O-CUST-LINE                  PIC X(132).
012200
012300 FD  FACTORY-LIST
012400     LABEL RECORD IS OMITTED
012500     DATA RECORD IS O-FACT-LINE
012600     RECORD CONTAINS 132 CHARACTERS.
012700
012800 01  O-FACT-LINE                  PIC X(132).
012900
013000 FD  SUMMARY-OUT
013100     LABEL RECORD IS OMITTED
013200     DATA RECORD IS O-SUMM-LINE
013300     RECORD CONTAINS 132 CHARACTERS.
013400
013500 01  O-SUMM-LINE                  PIC X(132).
013600
013700 WORKING-STORAGE SECTION.
013800
013900 77  WS-MORE-RECS             PIC X(03)   VALUE 'YES'.
014000 77  WS-MATCH-SW              PIC X(03)   VALUE 'NO '.
014100 77  WS-GRADE-FOUND-SW        PIC X(03)   VALUE 'NO '.
014200 77  WS-WITH-TYPE-SW          PIC X(03)   VALUE 'NO '.
014300 77  WS-EXTRA-FOUND-SW        PIC X(03)   VALUE 'NO '.
014400 77  WS-MATCHED-TYPE          PIC 9       VALUE ZERO.
014500 77  WS-BASKET-COUNT          PIC 9(05)   COMP VALUE ZERO.
014600 77  WS-STRING-PTR            PIC 9(03)   COMP VALUE 1.
014700 77  WS-TRIM-LEAD             PIC 9(02)   COMP VALUE ZERO.
014800
014900*  RULE TABLE FOR THE FIVE PIPE TYPES.  EACH ROW HOLDS UP  *
015000*  TO FIVE VALID GRADES (0 = UNUSED SLOT), THE REQUIRED    *
015100*  COLOUR COUNT, AND WHETHER INSULATION/REINFORCEMENT IS   *
015200*  REQUIRED ('Y') OR FORBIDDEN ('N') FOR THAT TYPE.        *
015300*  TYPES TRIED IN TABLE ORDER 1 THRU 5 - SEE 2100-CLASSIFY.*
015400 01  WS-RULE-INFO.
015500     05  FILLER  PIC X(08)  VALUE '123000NN'.
015600     05  FILLER  PIC X(08)  VALUE '234001NN'.
015700     05  FILLER  PIC X(08)  VALUE '234502NN'.
015800     05  FILLER  PIC X(08)  VALUE '234502YN'.
015900     05  FILLER  PIC X(08)  VALUE '345002YY'.
016000
016100 01  WS-RULE-TABLE REDEFINES WS-RULE-INFO.                        PRU1995
016200     05  WS-RULE-ENTRY OCCURS 5 TIMES INDEXED BY RX-IDX.
016300         10  WS-RULE-GRADE     PIC 9 OCCURS 5 TIMES
016400                               INDEXED BY GRX-IDX.
016500         10  WS-RULE-COLOURS   PIC 9.
016600         10  WS-RULE-INSULATION PIC X.
016700         10  WS-RULE-REINFORCE  PIC X.
016800
016900*  PLASTIC UNIT COST PER CUBIC INCH, BY GRADE 1 THRU 5.    *
017000 01  WS-GRADE-COST-INFO.
017100     05  FILLER  PIC X(04)  VALUE '0300'.
017200     05  FILLER  PIC X(04)  VALUE '0320'.
017300     05  FILLER  PIC X(04)  VALUE '0350'.
017400     05  FILLER  PIC X(04)  VALUE '0400'.
017500     05  FILLER  PIC X(04)  VALUE '0460'.                         PRU1990
017600
017700 01  WS-GRADE-COST-TABLE REDEFINES WS-GRADE-COST-INFO.
017800     05  WS-GRADE-COST-RATE PIC 9V999 OCCURS 5 TIMES.
017900
018000*  THE ACCEPTED ORDER BASKET.  HOLDS EVERY ACCEPTED LINE   *
018100*  IN ARRIVAL ORDER SO THE CUSTOMER AND FACTORY LISTINGS   *
018200*  CAN BE PRODUCED, NUMBERED FROM 1, AFTER END OF FILE.    *
018300*  2000 ENTRIES IS THIS SHOP'S STANDARD BATCH-DAY CEILING. *
018400 01  WS-BASKET-TABLE.
018500     05  WS-BASKET-ENTRY OCCURS 2000 TIMES INDEXED BY BX-IDX.
018600         10  BK-PIPE-TYPE          PIC 9.
018700         10  BK-LENGTH-M           PIC 9(4)V999.
018800         10  BK-DIAMETER-IN        PIC 9(3)V999.
018900         10  BK-GRADE-ORDERED      PIC 9.
019000         10  BK-COLOURS-ORDERED    PIC 9.
019100         10  BK-INNER-INSULATION   PIC X.
019200         10  BK-OUTER-REINFORCE    PIC X.
019300         10  BK-CHEM-RESISTANCE    PIC X.
019400         10  BK-PIPE-COST          PIC S9(9)V99.
019500         10  FILLER                PIC X(05).
019600     05  FILLER                    PIC X(01).
019700
019800*  ORDER TOTAL, ACCEPTED COUNT AND REJECTED COUNT - PICKED *
019900*  UP OFF THE PIPE'S OWN "TOTALS RECORD" LAYOUT.           *
020000 01  WS-TOTALS.
020100     05  WS-TOTAL-COST            PIC 9(11)V99 VALUE ZERO.
020200     05  WS-ACCEPTED-COUNT        PIC 9(05)    VALUE ZERO.
020300     05  WS-REJECTED-COUNT        PIC 9(05)    VALUE ZERO.
020400     05  FILLER                   PIC X(04).
020500
020600*  WORK AREA FOR THE PLASTIC VOLUME / COST CALCULATION.    *
020700*  CARRIED TO SIX DECIMAL PLACES PER REQ1699 (94/05/16).   *
020800 01  WS-CALC-AREA.
020900     05  WS-PI                    PIC 9V99999999
021000                                       VALUE 3.14159265.
021100     05  WS-LENGTH-INCHES         PIC 9(06)V999999.
021200     05  WS-RADIUS                PIC 9(04)V999999.
021300     05  WS-INNER-RADIUS          PIC 9(04)V999999.
021400     05  WS-VOLUME                PIC 9(12)V999999.
021500     05  WS-EXTRAS-FACTOR         PIC 9V999999.
021600     05  WS-GRADE-RATE            PIC 9V999.
021700     05  WS-PIPE-COST             PIC S9(9)V99.
021800     05  FILLER                   PIC X(04).
021900
022000*  EDITED FIELDS USED WHEN BUILDING THE DETAIL LINES.      *
022100 01  WS-EDIT-FIELDS.
022200     05  WS-ED-LINE-NO            PIC ZZZZ9.
022300     05  WS-ED-LENGTH             PIC ZZZZ9.999.
022400     05  WS-ED-DIAMETER           PIC ZZZ9.999.
022500     05  WS-ED-COST               PIC ZZZZZZZZ9.99.
022600     05  FILLER                   PIC X(04).
022700
022800*  GENERAL PURPOSE LEADING-SPACE TRIM AREA - SEE 8000.     *
022900 01  WS-TRIM-AREA.
023000     05  WS-TRIM-WORK             PIC X(18).
023100     05  WS-TRIM-OUT              PIC X(18).
023200     05  FILLER                   PIC X(04).
023300
023400 01  WS-DETAIL-TEXT               PIC X(132).
023500
023600 PROCEDURE DIVISION.
023700 0000-MAIN.
023800     PERFORM 1000-INITIALISE.
023900     PERFORM 2000-PROCESS-ORDER THRU 2000-EXIT
024000         UNTIL WS-MORE-RECS = 'NO'.
024100     PERFORM 3000-END-OF-FILE.
024200     PERFORM 9900-TERMINATE.
024300 STOP RUN.
024400
024500 1000-INITIALISE.
024600     OPEN INPUT  ORDERS-IN.
024700     OPEN OUTPUT CUSTOMER-LIST.
024800     OPEN OUTPUT FACTORY-LIST.
024900     OPEN OUTPUT SUMMARY-OUT.
025000
025100     IF PIPE-RERUN-SW
025200         DISPLAY 'PRUORD01 - RERUN OF ORDER BATCH REQUESTED'.
025300
025400     MOVE ZERO TO WS-BASKET-COUNT.
025500     MOVE ZERO TO WS-TOTAL-COST.
025600     MOVE ZERO TO WS-ACCEPTED-COUNT.
025700     MOVE ZERO TO WS-REJECTED-COUNT.
025800
025900     PERFORM 9000-READ-ORDER.
026000
026100 2000-PROCESS-ORDER.
026200     PERFORM 2100-CLASSIFY-ORDER.
026300     IF WS-MATCH-SW = 'YES'
026400         PERFORM 2200-PRICE-ORDER
026500         PERFORM 2300-ADD-TO-BASKET
026600     ELSE
026700         PERFORM 2400-REJECT-ORDER.
026800     PERFORM 9000-READ-ORDER.
026900 2000-EXIT.
027000     EXIT.
027100
027200*  TRIES THE FIVE PIPE TYPES IN ORDER 1 THRU 5 AND STOPS   *
027300*  AT THE FIRST ONE WHOSE RULES THE ORDER SATISFIES.       *
027400 2100-CLASSIFY-ORDER.
027500     MOVE 'NO' TO WS-MATCH-SW.
027600     PERFORM 2110-CHECK-TYPE-MATCH THRU 2110-X
027700         VARYING RX-IDX FROM 1 BY 1
027800             UNTIL RX-IDX > 5
027900             OR WS-MATCH-SW = 'YES'.
028000
028100*  ALL FOUR CONDITIONS MUST HOLD FOR THE CURRENT TYPE -    *
028200*  GRADE, COLOUR COUNT, INSULATION AND REINFORCEMENT.      *
028300*  CHEMICAL RESISTANCE IS NEVER PART OF VALIDITY.          *
028400 2110-CHECK-TYPE-MATCH.
028500     PERFORM 2120-FIND-GRADE-IN-RULE.
028600     IF WS-GRADE-FOUND-SW = 'NO'
028700         GO TO 2110-X.
028800     IF WS-RULE-COLOURS(RX-IDX) NOT EQUAL I-COLOURS-ORDERED
028900         GO TO 2110-X.
029000     IF WS-RULE-INSULATION(RX-IDX) NOT EQUAL I-INNER-INSULATION
029100         GO TO 2110-X.
029200     IF WS-RULE-REINFORCE(RX-IDX) NOT EQUAL I-OUTER-REINFORCE
029300         GO TO 2110-X.
029400     MOVE 'YES' TO WS-MATCH-SW.
029500     MOVE RX-IDX TO WS-MATCHED-TYPE.
029600 2110-X.
029700     EXIT.
029800
029900*  SEARCHES THE CURRENT TYPE'S GRADE LIST FOR THE ORDERED  *
030000*  GRADE.  AN UNUSED SLOT HOLDS ZERO AND NEVER MATCHES,    *
030100*  SINCE GRADES ORDERED ARE ALWAYS 1 THRU 5.               *
030200 2120-FIND-GRADE-IN-RULE.
030300     MOVE 'NO' TO WS-GRADE-FOUND-SW.
030400     PERFORM VARYING GRX-IDX FROM 1 BY 1
030500         UNTIL GRX-IDX > 5
030600         OR WS-RULE-GRADE(RX-IDX, GRX-IDX) = I-GRADE-ORDERED.
030700     IF GRX-IDX NOT GREATER THAN 5
030800         MOVE 'YES' TO WS-GRADE-FOUND-SW.
030900
031000 2200-PRICE-ORDER.
031100     PERFORM 2210-CALC-EXTRAS-FACTOR.
031200     PERFORM 2220-CALC-VOLUME.
031300     PERFORM 2230-CALC-PIPE-COST.
031400     PERFORM 2240-ACCUMULATE-TOTAL.
031500
031600*  EXTRAS SURCHARGE FACTOR - COLOURS, INSULATION,          *
031700*  REINFORCEMENT AND CHEMICAL RESISTANCE ALL STACK.        *
031800 2210-CALC-EXTRAS-FACTOR.
031900     MOVE 1 TO WS-EXTRAS-FACTOR.
032000     EVALUATE I-COLOURS-ORDERED
032100         WHEN 1
032200             ADD 0.12 TO WS-EXTRAS-FACTOR
032300         WHEN 2
032400             ADD 0.17 TO WS-EXTRAS-FACTOR
032500         WHEN OTHER
032600             CONTINUE.
032700     IF I-INNER-INSULATION = 'Y'
032800         ADD 0.14 TO WS-EXTRAS-FACTOR.
032900     IF I-OUTER-REINFORCE = 'Y'
033000         ADD 0.15 TO WS-EXTRAS-FACTOR.
033100     IF I-CHEM-RESISTANCE = 'Y'
033200         ADD 0.12 TO WS-EXTRAS-FACTOR.
033300
033400*  PLASTIC VOLUME = PI X LENGTH-IN-INCHES X (OUTER RADIUS  *
033500*  SQUARED LESS INNER RADIUS SQUARED).  REQ1699 (94/05/16).*
033600 2220-CALC-VOLUME.
033700     COMPUTE WS-LENGTH-INCHES = I-LENGTH-M * 39.37.
033800     COMPUTE WS-RADIUS = I-DIAMETER-IN / 2.
033900     COMPUTE WS-INNER-RADIUS = WS-RADIUS * 0.9.
034000     COMPUTE WS-VOLUME =                                          PRU1994
034100         WS-PI * WS-LENGTH-INCHES *
034200             (WS-RADIUS * WS-RADIUS
034300                 - WS-INNER-RADIUS * WS-INNER-RADIUS).
034400
034500 2230-CALC-PIPE-COST.
034600     MOVE WS-GRADE-COST-RATE(I-GRADE-ORDERED) TO WS-GRADE-RATE.
034700     COMPUTE WS-PIPE-COST ROUNDED =                               PRU1997
034800         WS-GRADE-RATE * WS-EXTRAS-FACTOR * WS-VOLUME.
034900
035000 2240-ACCUMULATE-TOTAL.
035100     ADD WS-PIPE-COST TO WS-TOTAL-COST.
035200     ADD 1 TO WS-ACCEPTED-COUNT.
035300
035400*  ADDS THE PRICED ORDER TO THE BASKET TABLE.  REQ2005     *
035500*  (96/08/22) - LINES BEYOND THE TABLE CEILING ARE DROPPED *
035600*  WITH AN OPERATOR MESSAGE RATHER THAN ABENDING THE RUN.  *
035700 2300-ADD-TO-BASKET.
035800     IF WS-BASKET-COUNT < 2000                                    PRU1996
035900         ADD 1 TO WS-BASKET-COUNT
036000         SET BX-IDX TO WS-BASKET-COUNT
036100         MOVE WS-MATCHED-TYPE        TO BK-PIPE-TYPE(BX-IDX)
036200         MOVE I-LENGTH-M             TO BK-LENGTH-M(BX-IDX)
036300         MOVE I-DIAMETER-IN          TO BK-DIAMETER-IN(BX-IDX)
036400         MOVE I-GRADE-ORDERED        TO BK-GRADE-ORDERED(BX-IDX)
036500         MOVE I-COLOURS-ORDERED      TO BK-COLOURS-ORDERED(BX-IDX)
036600         MOVE I-INNER-INSULATION     TO BK-INNER-INSULATION(BX-IDX)
036700         MOVE I-OUTER-REINFORCE      TO BK-OUTER-REINFORCE(BX-IDX)
036800         MOVE I-CHEM-RESISTANCE      TO BK-CHEM-RESISTANCE(BX-IDX)
036900         MOVE WS-PIPE-COST           TO BK-PIPE-COST(BX-IDX)
037000     ELSE
037100         DISPLAY 'PRUORD01 - BASKET TABLE FULL, LINE DROPPED'.
037200
037300*  INVALID ORDER - NO TYPE MATCHED.  COUNTED HERE AND      *
037400*  ECHOED TO SUMMARY-OUT AS SOON AS IT IS READ (REQ2390,   *
037500*  01/04/27) RATHER THAN HELD FOR A SECOND PASS.           *
037600 2400-REJECT-ORDER.
037700     ADD 1 TO WS-REJECTED-COUNT.                                  PRU1993
037800     MOVE SPACES TO O-SUMM-LINE.
037900     MOVE 1 TO WS-STRING-PTR.
038000     STRING 'REJECTED ORDER | ' DELIMITED BY SIZE                 PRU2001
038100            I-REC-ALPHA          DELIMITED BY SIZE
038200         INTO O-SUMM-LINE
038300         WITH POINTER WS-STRING-PTR.
038400     WRITE O-SUMM-LINE.
038500
038600*  END OF FILE - WRITE BOTH LISTINGS FROM THE BASKET TABLE *
038700*  THEN THE SUMMARY TOTALS.                                *
038800 3000-END-OF-FILE.
038900     PERFORM 3100-WRITE-CUSTOMER-LIST.
039000     PERFORM 3200-WRITE-FACTORY-LIST.
039100     PERFORM 3400-WRITE-SUMMARY.
039200
039300*  CUSTOMER LISTING - DETAILS WITHOUT THE PIPE TYPE.       *
039400 3100-WRITE-CUSTOMER-LIST.
039500     MOVE 'NO' TO WS-WITH-TYPE-SW.
039600     PERFORM 3110-WRITE-CUSTOMER-LINE
039700         VARYING BX-IDX FROM 1 BY 1
039800             UNTIL BX-IDX > WS-BASKET-COUNT.
039900
040000 3110-WRITE-CUSTOMER-LINE.
040100     PERFORM 3300-BUILD-DETAIL-TEXT.
040200     MOVE WS-DETAIL-TEXT TO O-CUST-LINE.
040300     WRITE O-CUST-LINE.
040400
040500*  FACTORY LISTING - DETAILS PREFIXED WITH THE PIPE TYPE.  *
040600*  REQ1401 (92/02/05).                                     *
040700 3200-WRITE-FACTORY-LIST.
040800     MOVE 'YES' TO WS-WITH-TYPE-SW.                               PRU1992
040900     PERFORM 3210-WRITE-FACTORY-LINE
041000         VARYING BX-IDX FROM 1 BY 1
041100             UNTIL BX-IDX > WS-BASKET-COUNT.
041200
041300 3210-WRITE-FACTORY-LINE.
041400     PERFORM 3300-BUILD-DETAIL-TEXT.
041500     MOVE WS-DETAIL-TEXT TO O-FACT-LINE.
041600     WRITE O-FACT-LINE.
041700
041800*  BUILDS ONE DETAIL LINE FOR THE BASKET ENTRY CURRENTLY   *
041900*  AT BX-IDX.  SHARED BY BOTH LISTINGS - WS-WITH-TYPE-SW   *
042000*  SAYS WHETHER "TYPE: T | " IS PREFIXED.  REQ2344         *
042100*  (00/06/05) - LINE NUMBER COMES STRAIGHT FROM BX-IDX.    *
042200 3300-BUILD-DETAIL-TEXT.
042300     MOVE SPACES TO WS-DETAIL-TEXT.
042400     MOVE 1 TO WS-STRING-PTR.
042500
042600     MOVE BX-IDX TO WS-ED-LINE-NO.                                PRU2000
042700     MOVE WS-ED-LINE-NO TO WS-TRIM-WORK.
042800     PERFORM 8000-TRIM-LEADING-SPACES.
042900     STRING WS-TRIM-OUT DELIMITED BY SPACE
043000            ' | '       DELIMITED BY SIZE
043100         INTO WS-DETAIL-TEXT
043200         WITH POINTER WS-STRING-PTR.
043300
043400     IF WS-WITH-TYPE-SW = 'YES'
043500         STRING 'Type: '                DELIMITED BY SIZE
043600                BK-PIPE-TYPE(BX-IDX)     DELIMITED BY SIZE
043700                ' | '                     DELIMITED BY SIZE
043800            INTO WS-DETAIL-TEXT
043900            WITH POINTER WS-STRING-PTR.
044000
044100     MOVE BK-LENGTH-M(BX-IDX) TO WS-ED-LENGTH.
044200     MOVE WS-ED-LENGTH TO WS-TRIM-WORK.
044300     PERFORM 8000-TRIM-LEADING-SPACES.
044400     STRING 'Length: '              DELIMITED BY SIZE
044500            WS-TRIM-OUT              DELIMITED BY SPACE
044600            ' metres | Diameter: '   DELIMITED BY SIZE
044700         INTO WS-DETAIL-TEXT
044800         WITH POINTER WS-STRING-PTR.
044900
045000     MOVE BK-DIAMETER-IN(BX-IDX) TO WS-ED-DIAMETER.
045100     MOVE WS-ED-DIAMETER TO WS-TRIM-WORK.
045200     PERFORM 8000-TRIM-LEADING-SPACES.
045300     STRING WS-TRIM-OUT                   DELIMITED BY SPACE
045400            ' inches | Plastic Grade: '    DELIMITED BY SIZE
045500            BK-GRADE-ORDERED(BX-IDX)        DELIMITED BY SIZE
045600            ' | Colours: '                   DELIMITED BY SIZE
045700            BK-COLOURS-ORDERED(BX-IDX)       DELIMITED BY SIZE
045800            ' | '                             DELIMITED BY SIZE
045900         INTO WS-DETAIL-TEXT
046000         WITH POINTER WS-STRING-PTR.
046100
046200     MOVE 'NO' TO WS-EXTRA-FOUND-SW.
046300     IF BK-INNER-INSULATION(BX-IDX) = 'Y'
046400         STRING 'Insulation | ' DELIMITED BY SIZE
046500             INTO WS-DETAIL-TEXT
046600             WITH POINTER WS-STRING-PTR
046700         MOVE 'YES' TO WS-EXTRA-FOUND-SW.
046800     IF BK-OUTER-REINFORCE(BX-IDX) = 'Y'
046900         STRING 'Reinforcement | ' DELIMITED BY SIZE
047000             INTO WS-DETAIL-TEXT
047100             WITH POINTER WS-STRING-PTR
047200         MOVE 'YES' TO WS-EXTRA-FOUND-SW.
047300     IF BK-CHEM-RESISTANCE(BX-IDX) = 'Y'
047400         STRING 'Chemical Resistance | ' DELIMITED BY SIZE
047500             INTO WS-DETAIL-TEXT
047600             WITH POINTER WS-STRING-PTR
047700         MOVE 'YES' TO WS-EXTRA-FOUND-SW.
047800     IF WS-EXTRA-FOUND-SW = 'NO'
047900         STRING 'No other features | ' DELIMITED BY SIZE
048000             INTO WS-DETAIL-TEXT
048100             WITH POINTER WS-STRING-PTR.
048200
048300     MOVE BK-PIPE-COST(BX-IDX) TO WS-ED-COST.
048400     MOVE WS-ED-COST TO WS-TRIM-WORK.
048500     PERFORM 8000-TRIM-LEADING-SPACES.
048600     STRING 'Cost: '    DELIMITED BY SIZE
048700            '£'    DELIMITED BY SIZE
048800            WS-TRIM-OUT DELIMITED BY SPACE
048900         INTO WS-DETAIL-TEXT
049000         WITH POINTER WS-STRING-PTR.
049100
049200*  TOTAL ORDER COST (2DP) PLUS ACCEPTED/REJECTED COUNTS.   *
049300*  REQ2110 (97/03/11) - TOTAL IS THE SUM OF ALREADY-       *
049400*  ROUNDED PER-PIPE COSTS SO NO FURTHER ROUNDING IS DONE.  *
049500 3400-WRITE-SUMMARY.
049600     MOVE SPACES TO O-SUMM-LINE.
049700     MOVE 1 TO WS-STRING-PTR.
049800
049900     MOVE WS-TOTAL-COST TO WS-ED-COST.
050000     MOVE WS-ED-COST TO WS-TRIM-WORK.
050100     PERFORM 8000-TRIM-LEADING-SPACES.
050200     STRING 'ORDER TOTAL COST: ' DELIMITED BY SIZE
050300            '£'             DELIMITED BY SIZE
050400            WS-TRIM-OUT          DELIMITED BY SPACE
050500            ' | ACCEPTED: '      DELIMITED BY SIZE
050600         INTO O-SUMM-LINE
050700         WITH POINTER WS-STRING-PTR.
050800
050900     MOVE WS-ACCEPTED-COUNT TO WS-ED-LINE-NO.
051000     MOVE WS-ED-LINE-NO TO WS-TRIM-WORK.
051100     PERFORM 8000-TRIM-LEADING-SPACES.
051200     STRING WS-TRIM-OUT     DELIMITED BY SPACE
051300            ' | REJECTED: '  DELIMITED BY SIZE
051400         INTO O-SUMM-LINE
051500         WITH POINTER WS-STRING-PTR.
051600
051700     MOVE WS-REJECTED-COUNT TO WS-ED-LINE-NO.
051800     MOVE WS-ED-LINE-NO TO WS-TRIM-WORK.
051900     PERFORM 8000-TRIM-LEADING-SPACES.
052000     STRING WS-TRIM-OUT DELIMITED BY SPACE
052100         INTO O-SUMM-LINE
052200         WITH POINTER WS-STRING-PTR.
052300
052400     WRITE O-SUMM-LINE.
052500
052600*  STRIPS LEADING SPACES FROM AN EDITED NUMERIC FIELD SO   *
052700*  IT CAN BE STRUNG INTO A DETAIL LINE WITHOUT GAPS.       *
052800 8000-TRIM-LEADING-SPACES.
052900     MOVE ZERO TO WS-TRIM-LEAD.
053000     INSPECT WS-TRIM-WORK TALLYING WS-TRIM-LEAD
053100         FOR LEADING SPACE.
053200     MOVE SPACES TO WS-TRIM-OUT.
053300     MOVE WS-TRIM-WORK(WS-TRIM-LEAD + 1:) TO WS-TRIM-OUT.
053400
053500 9000-READ-ORDER.
053600     READ ORDERS-IN
053700         AT END
053800             MOVE 'NO' TO WS-MORE-RECS.
053900
054000 9900-TERMINATE.
054100     CLOSE ORDERS-IN CUSTOMER-LIST FACTORY-LIST SUMMARY-OUT.
054200     DISPLAY 'PRUORD01 - ORDER BATCH RUN COMPLETE'.
